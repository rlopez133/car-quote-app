000100******************************************************************
000200*    TLCTR1    -  LINEAS DE REPORTE DE CONTROL DE COTIZACIONES    *
000300*    APLICACION : SEGUROS AUTOS - COTIZADOR                       *
000400*    ARCHIVO    : TLCTR1 (REPORTE DE CONTROL FIN DE CORRIDA)      *
000500*    NOTA       : TRES FORMATOS DE LINEA COMPARTEN LA MISMA       *
000600*                 POSICION DE IMPRESION VIA REDEFINES: ENCABEZADO,*
000700*                 DETALLE POR SOLICITUD Y TOTALES DE CORRIDA      *
000800******************************************************************
000900 01  REG-TLCTR1                     PIC X(132).
001000*
001100******************************************************************
001200*    LINEA DE ENCABEZADO DE PAGINA                                *
001300******************************************************************
001400 01  TLCR-ENCABEZADO REDEFINES REG-TLCTR1.
001500     05  FILLER                     PIC X(01).
001600     05  TLCR-ENC-TITULO            PIC X(40).
001800     05  FILLER                     PIC X(10).
001900     05  TLCR-ENC-LIT-FECHA         PIC X(06).
002000     05  TLCR-ENC-FECHA             PIC X(10).
002100     05  FILLER                     PIC X(65).
002200*
002300******************************************************************
002400*    LINEA DETALLE, UNA POR SOLICITUD PROCESADA                   *
002500******************************************************************
002600 01  TLCR-DETALLE REDEFINES REG-TLCTR1.
002700     05  FILLER                     PIC X(01).
002800     05  TLCR-DET-ID-SOLICITUD      PIC X(08).
002900     05  FILLER                     PIC X(02).
003000*--> COTIZACION ACEPTADA: ID DE COTIZACION.  RECHAZADA: RAZON     *
003100*    DE RECHAZO (VER VALIDA-SOLICITUD)                            *
003200     05  TLCR-DET-ID-O-RAZON        PIC X(40).
003300     05  FILLER                     PIC X(02).
003400     05  TLCR-DET-NIVEL-COB         PIC X(08).
003500     05  FILLER                     PIC X(02).
003600     05  TLCR-DET-PRIMA-BASE        PIC Z,ZZZ,ZZ9.99.
003700     05  FILLER                     PIC X(02).
003800     05  TLCR-DET-SUBTOTAL          PIC Z,ZZZ,ZZ9.99.
003900     05  FILLER                     PIC X(02).
004000     05  TLCR-DET-TOT-DESCUENTOS    PIC Z,ZZZ,ZZ9.99.
004100     05  FILLER                     PIC X(02).
004200     05  TLCR-DET-PRIMA-FINAL       PIC Z,ZZZ,ZZ9.99.
004300     05  FILLER                     PIC X(23).
004400*
004500******************************************************************
004600*    LINEAS DE TOTALES DE CORRIDA, UNA POR CONTADOR/ACUMULADOR    *
004700******************************************************************
004800 01  TLCR-TOTALES REDEFINES REG-TLCTR1.
004900     05  FILLER                     PIC X(01).
005000     05  TLCR-TOT-LITERAL           PIC X(35).
005100     05  FILLER                     PIC X(02).
005200     05  TLCR-TOT-VALOR-N           PIC Z,ZZZ,ZZ9.
005300     05  TLCR-TOT-VALOR-M REDEFINES TLCR-TOT-VALOR-N
005400                                    PIC Z,ZZZ,ZZ9.99.
005500     05  FILLER                     PIC X(85).
