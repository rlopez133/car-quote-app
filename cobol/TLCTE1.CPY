000100******************************************************************
000200*    TLCTE1    -  LAYOUT DE ENTRADA SOLICITUDES DE COTIZACION     *
000300*    APLICACION : SEGUROS AUTOS - COTIZADOR                       *
000400*    ARCHIVO    : TLCTE1 (SOLICITUDES DE COTIZACION AUTOS)        *
000500*    LONGITUD   : 58 POSICIONES, UN REGISTRO POR SOLICITUD        *
000600*    NOTA       : REGISTRO VIENE COMPLETO DESDE LA MESA DE        *
000700*                 CAPTURA, NO SE DEJAN BYTES DE RESERVA PORQUE    *
000800*                 ALTERARIAN LAS POSICIONES DE LOS CAMPOS FRENTE  *
000900*                 AL ARCHIVO QUE NOS ENTREGA LA MESA DE CAPTURA   *
001000******************************************************************
001100 01  REG-TLCTE1.
001200*--> REFERENCIA DE LA SOLICITUD, VIENE DE CAPTURA Y SE REGRESA    *
001300*    IGUAL EN EL REGISTRO DE SALIDA                               *
001400     05  TLCE-ID-SOLICITUD          PIC X(08).
001500*--> CATEGORIA DEL VEHICULO - VALORES VALIDOS EN TLCTE1-CATEGS    *
001600*    ECONOMY  / STANDARD / LUXURY                                 *
001700     05  TLCE-CATEGORIA-VEHIC       PIC X(08).
001800*--> ANIO MODELO DEL VEHICULO                                     *
001900     05  TLCE-ANIO-VEHICULO         PIC 9(04).
002000*--> NIVEL DE COBERTURA SOLICITADO                                *
002100*    BASIC / STANDARD / PREMIUM                                   *
002200     05  TLCE-NIVEL-COBERTURA       PIC X(08).
002300*--> ESTADO CIVIL DEL CONDUCTOR PRINCIPAL                         *
002400*    SINGLE / MARRIED / DIVORCED / WIDOWED                        *
002500     05  TLCE-ESTADO-CIVIL          PIC X(08).
002600*--> EDAD DEL CONDUCTOR PRINCIPAL, EN ANIOS CUMPLIDOS             *
002700     05  TLCE-EDAD-CONDUCTOR        PIC 9(03).
002800*--> TIPO DE VIVIENDA DEL CONDUCTOR                               *
002900*    OWN / RENT / OTHER                                            *
003000     05  TLCE-TIPO-VIVIENDA         PIC X(05).
003100*--> FORMA DE PROPIEDAD DEL VEHICULO                              *
003200*    OWN / LEASE / FINANCE                                         *
003300     05  TLCE-TIPO-PROPIEDAD-VEH    PIC X(07).
003400*--> CODIGO DE BANDA DE VALOR DEL VEHICULO                        *
003500*    L = MENOS DE $5,000   M = $5,000 A $40,000                   *
003600*    H = MAS DE $40,000                                            *
003700     05  TLCE-COD-VALOR-VEHIC       PIC X(01).
003800*--> CODIGO DE FRECUENCIA DE MANEJO DEL CONDUCTOR                 *
003900*    L = POCO     A = PROMEDIO     H = MUCHO                      *
004000     05  TLCE-COD-FREC-MANEJO       PIC X(01).
004100*--> CODIGO POSTAL, 5 DIGITOS NUMERICOS, SIRVE DE BASE AL         *
004200*    FACTOR DE UBICACION (VER CALCULA-FACTOR-UBICACION)           *
004300     05  TLCE-CODIGO-POSTAL         PIC X(05).
