000010******************************************************************
000020* FECHA       : 14/03/1989                                       *
000030* PROGRAMADOR : HUGO MEJIA (HRM)                                 *
000040* APLICACION  : SEGUROS AUTOS - COTIZADOR                       *
000050* PROGRAMA    : COTIZA1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : LEE SOLICITUDES DE COTIZACION DE SEGURO DE AUTO *
000080*             : (TLCTE1), VALIDA CADA SOLICITUD, ARMA EL        *
000090*             : ESQUEMA DE COBERTURAS SEGUN EL NIVEL Y EL VALOR *
000100*             : DEL VEHICULO, APLICA LOS CINCO FACTORES DE      *
000110*             : RIESGO Y LOS DESCUENTOS POR ELEGIBILIDAD, Y     *
000120*             : EMITE LA COTIZACION DETALLADA (TLCTS1) O EL     *
000130*             : RECHAZO CON SU MOTIVO                          *
000140* ARCHIVOS    : TLCTE1=C, TLCTS1=A, TLCTR1=A                    *
000150* ACCION (ES) : C=COTIZAR, R=RECHAZAR, T=TOTALIZAR               *
000160* INSTALADO   : DD/MM/AAAA                                      *
000170* BPM/RATIONAL: 241193                                          *
000180* NOMBRE      : COTIZADOR DE SEGUROS DE AUTOS                   *
000190* DESCRIPCION : MANTENIMIENTO                                   *
000200******************************************************************
000210*              H I S T O R I A L   D E   C A M B I O S           *
000220******************************************************************
000230* 14/03/1989 HRM TICKET 040112 PROGRAMA ORIGINAL. COTIZA POLIZAS *
000240*           DE AUTO CON COBERTURA BASICA Y FACTOR POR EDAD DEL  *
000250*           CONDUCTOR.                                          *
000260* 22/08/1989 HRM TICKET 040288 SE AGREGAN LOS NIVELES DE        *
000270*           COBERTURA STANDARD Y PREMIUM Y SUS LINEAS           *
000280*           ADICIONALES (RENTA DE VEHICULO, AMPLIA Y COLISION). *
000290* 05/02/1990 CEL TICKET 041055 SE AGREGA EL FACTOR POR UBICACION,*
000300*           CALCULADO SOBRE EL CODIGO POSTAL DEL SOLICITANTE.   *
000310* 19/11/1990 CEL TICKET 041890 SE AGREGA FACTOR POR ESTADO CIVIL*
000320*           Y FACTOR COMBINADO DE VEHICULO (CATEGORIA,          *
000330*           ANTIGUEDAD, VALOR Y FORMA DE PROPIEDAD).            *
000340* 03/04/1991 HRM TICKET 042410 SE AGREGA FACTOR POR FRECUENCIA  *
000350*           DE MANEJO Y EL BLOQUE DE DESCUENTOS POR             *
000360*           ELEGIBILIDAD.                                       *
000370* 27/09/1991 HRM TICKET 042900 SE ESTABLECE LA PRIMA MINIMA DE  *
000380*           Q50.00, NINGUNA COTIZACION SE EMITE POR DEBAJO DE   *
000390*           ESTE PISO.                                          *
000400* 14/01/1992 CEL TICKET 043177 EL CORRELATIVO DE COTIZACION     *
000410*           CAMBIA A FORMATO QM-AAAAMMDD-NNNN PARA CONTROL POR  *
000420*           DIA DE CORRIDA.                                     *
000430* 30/06/1993 JLQ TICKET 044510 SE REESTRUCTURA EL VALIDADOR DE  *
000440*           SOLICITUDES EN CASCADA CON BANDERA WKS-VALIDA-OK,   *
000450*           LA PRIMERA REGLA QUE FALLA DEJA FIJO EL MOTIVO DE   *
000460*           RECHAZO, LAS REGLAS POSTERIORES YA NO SE EVALUAN.   *
000470* 11/03/1994 JLQ TICKET 045208 SE AGREGA EL REPORTE DE CONTROL  *
000480*           DE CORRIDA CON DETALLE POR SOLICITUD Y TOTALES      *
000490*           GENERALES (TLCTR1).                                 *
000500* 08/08/1995 HRM TICKET 046011 SE AJUSTA LA TABLA DE FACTOR DE  *
000510*           VEHICULO, LA BANDA DE VALOR ALTO SUBE DE 1.20 A     *
000520*           1.30.                                               *
000530* 02/02/1996 CEL TICKET 046830 SE CORRIGE EL REDONDEO DE LAS    *
000540*           PRIMAS DE COBERTURA, SE ESTABA TRUNCANDO EN LUGAR   *
000550*           DE REDONDEAR.                                       *
000560* 17/07/1997 JLQ TICKET 047599 SE AGREGAN EL DESCUENTO POR      *
000570*           PROPIEDAD DEL VEHICULO Y EL DESCUENTO POR POLIZA    *
000580*           MULTIPLE.                                           *
000590* 21/10/1998 MGR TICKET 048220 AMPLIACION DE SIGLO (Y2K):       *
000600*           WKS-FECHA-PROCESO PASA DE AAMMDD A AAAAMMDD EN TODO *
000610*           EL PROGRAMA Y SUS COPYS.                            *
000620* 09/02/1999 MGR TICKET 048401 PRUEBAS DE PASO DE SIGLO, SE     *
000630*           VALIDA VIGENCIA DE COTIZACIONES CON FECHAS          *
000640*           AAAAMMDD SIN TRUNCAMIENTO.                          *
000650* 13/05/2001 EFM TICKET 112207 EL ARCHIVO DE SALIDA TLCTS1 SE   *
000660*           MIGRA A LINE SEQUENTIAL PARA CARGA DIRECTA AL       *
000670*           PORTAL DE COTIZACIONES.                             *
000680* 26/11/2003 EFM TICKET 156390 SE AGREGA LA FORMULA PONDERADA   *
000690*           DE DIGITOS DEL CODIGO POSTAL PARA EL FACTOR DE      *
000700*           UBICACION.                                          *
000710* 19/04/2007 DCH TICKET 201744 SE AGREGA EL CONTADOR DE         *
000720*           RECHAZADOS AL REPORTE DE CONTROL, ANTES SOLO        *
000730*           LLEVABA ACEPTADOS.                                  *
000740* 14/05/2024 EFM TICKET BI-COT-0041 SE AGREGAN LOS BLOQUES DE   *
000750*           COBERTURAS Y DESCUENTOS AL REGISTRO DE SALIDA       *
000760*           (HASTA 6 LINEAS DE CADA UNO).                       *
000770* 02/07/2024 DCH TICKET BI-COT-0057 SE CORRIGE: LAS SOLICITUDES *
000780*           RECHAZADAS SALIAN CON LA PRIMA, LOS FACTORES Y LAS  *
000790*           LINEAS DE COBERTURA/DESCUENTO DE LA SOLICITUD       *
000800*           ANTERIOR PORQUE REG-TLCTS1 NO SE INICIALIZABA POR   *
000810*           SOLICITUD. SE AGREGA INITIALIZE REG-TLCTS1 EN       *
000820*           PROCESA-COTIZACION.                                 *
000830* 30/07/2024 DCH TICKET BI-COT-0061 EL ENCABEZADO DEL REPORTE DE*
000840*           CONTROL (TLCTR1) SALIA SIN SALTO A TOPE DE FORMA,   *
000850*           SE AGREGA AFTER ADVANCING TOP-OF-FORM EN LA          *
000860*           ESCRITURA DE ENCABEZADO-REPORTE.                    *
000870******************************************************************
000880 ID DIVISION.
000890 PROGRAM-ID. COTIZA1.
000900 AUTHOR. HUGO MEJIA.
000910 INSTALLATION. BANCO INDUSTRIAL - BANCA DE SEGUROS DE AUTOS.
000920 DATE-WRITTEN. 14/03/1989.
000930 DATE-COMPILED.
000940 SECURITY. USO INTERNO - DESARROLLO BANCA DE SEGUROS.
000950 ENVIRONMENT DIVISION.
000960 CONFIGURATION SECTION.
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM.
000990 INPUT-OUTPUT SECTION.
001000 FILE-CONTROL.
001010     SELECT TLCTE1 ASSIGN TO TLCTE1
001020            ORGANIZATION  IS LINE SEQUENTIAL
001030            FILE STATUS   IS FS-TLCTE1
001040                             FSE-TLCTE1.
001050
001060     SELECT TLCTS1 ASSIGN TO TLCTS1
001070            ORGANIZATION  IS LINE SEQUENTIAL
001080            FILE STATUS   IS FS-TLCTS1
001090                             FSE-TLCTS1.
001100
001110     SELECT TLCTR1 ASSIGN TO TLCTR1
001120            ORGANIZATION  IS LINE SEQUENTIAL
001130            FILE STATUS   IS FS-TLCTR1
001140                             FSE-TLCTR1.
001150
001160 DATA DIVISION.
001170 FILE SECTION.
001180******************************************************************
001190*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001200******************************************************************
001210*   SOLICITUDES DE COTIZACION DE SEGURO DE AUTO (ENTRADA)
001220 FD TLCTE1.
001230    COPY TLCTE1.
001240*   COTIZACIONES EMITIDAS Y RECHAZADAS (SALIDA)
001250 FD TLCTS1.
001260    COPY TLCTS1.
001270*   REPORTE DE CONTROL DE CORRIDA (SALIDA)
001280 FD TLCTR1.
001290    COPY TLCTR1.
001300 WORKING-STORAGE SECTION.
001310******************************************************************
001320*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001330******************************************************************
001340 01 WKS-FS-STATUS.
001350    02 WKS-STATUS.
001360*      SOLICITUDES DE COTIZACION (ENTRADA)
001370       04 FS-TLCTE1              PIC 9(02) VALUE ZEROES.
001380       04 FSE-TLCTE1.
001390          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001410          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001420*      COTIZACIONES EMITIDAS Y RECHAZADAS (SALIDA)
001430       04 FS-TLCTS1              PIC 9(02) VALUE ZEROES.
001440       04 FSE-TLCTS1.
001450          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001460          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001470          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001480*      REPORTE DE CONTROL DE CORRIDA (SALIDA)
001490       04 FS-TLCTR1              PIC 9(02) VALUE ZEROES.
001500       04 FSE-TLCTR1.
001510          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
001520          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
001530          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
001540*      VARIABLES RUTINA DE FSE
001550       04 PROGRAMA               PIC X(08) VALUE SPACES.
001560       04 ARCHIVO                PIC X(08) VALUE SPACES.
001570       04 ACCION                 PIC X(10) VALUE SPACES.
001580       04 LLAVE                  PIC X(32) VALUE SPACES.
001590******************************************************************
001600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001610******************************************************************
001620 01 WKS-VARIABLES-TRABAJO.
001630    02 WKS-LEIDOS                      PIC 9(07) COMP VALUE ZEROES.
001640    02 WKS-ACEPTADOS                    PIC 9(07) COMP VALUE ZEROES.
001650    02 WKS-RECHAZADOS                   PIC 9(07) COMP VALUE ZEROES.
001660    02 WKS-SERIAL-COTIZACION            PIC 9(04) COMP VALUE 1001.
001670    02 WKS-SERIAL-DISPLAY               PIC 9(04) VALUE ZEROES.
001680    02 WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
001690    02 WKS-MASK                PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
001700    02 WKS-SUMA-PRIMAS-FINALES          PIC S9(9)V99 VALUE ZEROES.
001710    02 WKS-SUMA-DESCUENTOS              PIC S9(9)V99 VALUE ZEROES.
001720*--> AQUI SE COLOCA LA FECHA DE PROCESO QUE VIENE DE SYSIN
001730    02 WKS-FECHA-PROCESO                PIC 9(08) VALUE ZEROES.
001740    02 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
001750       04 WKS-ANIO-PROC                 PIC 9(04).
001760       04 WKS-MES-PROC                  PIC 9(02).
001770       04 WKS-DIA-PROC                  PIC 9(02).
001780*--> AREA DE TRABAJO PARA ARRASTRAR MES/ANIO AL CALCULAR VENCIMIENTO
001790    02 WKS-FECHA-AUX.
001800       04 WKS-ANIO-AUX                  PIC 9(04).
001810       04 WKS-MES-AUX                   PIC 9(02).
001820       04 WKS-DIA-AUX                   PIC 9(02) COMP.
001830    02 WKS-ANIO-MIN                      PIC S9(04) COMP.
001840    02 WKS-ANIO-MAX                      PIC S9(04) COMP.
001850    02 WKS-COCIENTE                      PIC 9(04) COMP.
001860    02 WKS-RESIDUO                       PIC 9(04) COMP.
001870*--> CODIGO POSTAL DESCOMPUESTO EN DIGITOS PARA EL INDICE DE RIESGO
001880    02 WKS-CP-NUM                        PIC 9(05) VALUE ZEROES.
001890    02 WKS-CP-DIGITOS REDEFINES WKS-CP-NUM.
001900       04 WKS-CP-D1                      PIC 9(01).
001910       04 WKS-CP-D2                      PIC 9(01).
001920       04 WKS-CP-D3                      PIC 9(01).
001930       04 WKS-CP-D4                      PIC 9(01).
001940       04 WKS-CP-D5                      PIC 9(01).
001950    02 WKS-AUX-RIESGO                    PIC 9(05) COMP.
001960    02 WKS-RIESGO-INDICE                 PIC 9(02) COMP.
001970    02 WKS-EDAD-VEHICULO                 PIC S9(03) COMP.
001980    02 WKS-IX                            PIC 9(02) COMP.
001990    02 WKS-IX-NIVEL                      PIC 9(02) COMP.
002000    02 WKS-IX-VALOR                      PIC 9(02) COMP.
002010    02 FILLER                            PIC X(08) VALUE SPACES.
002020******************************************************************
002030*          FACTORES DE RIESGO, CALCULADOS A MAYOR PRECISION      *
002040*          QUE LA PUBLICADA (VER CALCULA-FACTOR-XXXXX)             *
002050******************************************************************
002060 01 WKS-FACTORES-RIESGO.
002070    02 WKS-M-C                           PIC S9V9999 COMP.
002080    02 WKS-V-C                           PIC S9V9999 COMP.
002090    02 WKS-P-C                           PIC S9V9999 COMP.
002100    02 WKS-FACTOR-EDAD-C                  PIC S9V9999 COMP.
002110    02 WKS-FACTOR-UBIC-C                  PIC S9V9999 COMP.
002120    02 WKS-FACTOR-CIVIL-C                 PIC S9V9999 COMP.
002130    02 WKS-FACTOR-VEH-C                   PIC S9V9999 COMP.
002140    02 WKS-FACTOR-MANEJO-C                PIC S9V9999 COMP.
002150    02 WKS-FACTOR-VEH-CATEG-C              PIC S9V9999 COMP.
002160    02 WKS-FACTOR-VEH-EDAD-C               PIC S9V9999 COMP.
002170    02 WKS-FACTOR-VEH-VALOR-C              PIC S9V9999 COMP.
002180    02 WKS-FACTOR-VEH-PROP-C               PIC S9V9999 COMP.
002190    02 FILLER                             PIC X(04) VALUE SPACES.
002200******************************************************************
002210*        ACUMULADORES Y AREAS DE TRABAJO DE LA COTIZACION        *
002220******************************************************************
002230 01 WKS-COTIZACION-TRABAJO.
002240    02 WKS-PRIMA-BASE-AC                 PIC S9(5)V99 VALUE ZEROES.
002250    02 WKS-SUBTOTAL-AC                    PIC S9(7)V99 VALUE ZEROES.
002260    02 WKS-TOTAL-DESC-AC                  PIC S9(5)V99 VALUE ZEROES.
002270    02 WKS-PRIMA-FINAL-AC                 PIC S9(7)V99 VALUE ZEROES.
002280    02 WKS-NOMBRE-COB                     PIC X(30) VALUE SPACES.
002290    02 WKS-LIMITE-COB                     PIC X(25) VALUE SPACES.
002300    02 WKS-PRIMA-COB                      PIC S9(5)V99 VALUE ZEROES.
002310    02 WKS-NOMBRE-DSC                     PIC X(30) VALUE SPACES.
002320    02 WKS-MONTO-DSC                      PIC S9(5)V99 VALUE ZEROES.
002330    02 WKS-RAZON-RECHAZO                  PIC X(40) VALUE SPACES.
002340    02 FILLER                             PIC X(08) VALUE SPACES.
002350******************************************************************
002360*                      BANDERAS DE CONTROL                       *
002370******************************************************************
002380 01 WKS-FLAGS.
002390    02 WKS-FIN-TLCTE1                    PIC 9(01) VALUE ZEROES.
002400       88 FIN-TLCTE1                               VALUE 1.
002410    02 WKS-VALIDA-OK                      PIC 9(01) VALUE ZEROES.
002420       88 SOLICITUD-OK                             VALUE 0.
002430    02 FILLER                             PIC X(06) VALUE SPACES.
002440******************************************************************
002450*     CAMPOS DE VALIDACION DE DOMINIO, UN 88-LEVEL DE VALORES    *
002460*     PERMITIDOS POR CADA CAMPO CATALOGADO DE LA SOLICITUD       *
002470******************************************************************
002480 01 WKS-VALIDACION-CAMPOS.
002490    02 WKS-CATEGORIA-CHK                 PIC X(08).
002500       88 CATEGORIA-OK       VALUE 'ECONOMY', 'STANDARD',
002510                                    'LUXURY'.
002520    02 WKS-COBERTURA-CHK                 PIC X(08).
002530       88 COBERTURA-OK       VALUE 'BASIC', 'STANDARD',
002540                                    'PREMIUM'.
002550    02 WKS-CIVIL-CHK                      PIC X(08).
002560       88 CIVIL-OK           VALUE 'SINGLE', 'MARRIED',
002570                                    'DIVORCED', 'WIDOWED'.
002580    02 WKS-VIVIENDA-CHK                   PIC X(05).
002590       88 VIVIENDA-OK        VALUE 'OWN', 'RENT', 'OTHER'.
002600    02 WKS-PROP-VEH-CHK                   PIC X(07).
002610       88 PROP-VEH-OK        VALUE 'OWN', 'LEASE', 'FINANCE'.
002620    02 WKS-VALOR-VEH-CHK                  PIC X(01).
002630       88 VALOR-VEH-OK       VALUE 'L', 'M', 'H'.
002640    02 WKS-FREC-MANEJO-CHK                PIC X(01).
002650       88 FREC-MANEJO-OK     VALUE 'L', 'A', 'H'.
002660    02 WKS-EDAD-CHK                       PIC 9(03).
002670       88 EDAD-OK            VALUE 16 THRU 120.
002680    02 FILLER                             PIC X(06) VALUE SPACES.
002690******************************************************************
002700*     TABLAS DE MULTIPLICADORES, CONSTRUIDAS AL ESTILO DE LA     *
002710*     WKS-TABLA-DIAS (FILLER LITERAL + REDEFINES EN OCCURS)      *
002720******************************************************************
002730*--> MULTIPLICADOR M DEL ESQUEMA DE COBERTURAS, POR NIVEL (X100)
002740 01  TABLA-NIVEL-M.
002750     02 FILLER       PIC X(09) VALUE '100130170'.
002760 01  F-NIVEL-M REDEFINES TABLA-NIVEL-M.
002770     02 NIVEL-M          PIC 9(03) OCCURS 3 TIMES.
002780*--> MULTIPLICADOR V DEL ESQUEMA DE COBERTURAS, POR VALOR (X100)
002790 01  TABLA-VALOR-V.
002800     02 FILLER       PIC X(09) VALUE '080100140'.
002810 01  F-VALOR-V REDEFINES TABLA-VALOR-V.
002820     02 VALOR-V          PIC 9(03) OCCURS 3 TIMES.
002830*--> FACTOR DE ESTADO CIVIL, EN ORDEN SINGLE/MARRIED/DIVORCED/
002840*    WIDOWED (X100)
002850 01  TABLA-ESTADO-CIVIL.
002860     02 FILLER       PIC X(12) VALUE '110090100095'.
002870 01  F-ESTADO-CIVIL REDEFINES TABLA-ESTADO-CIVIL.
002880     02 FACTOR-CIVIL     PIC 9(03) OCCURS 4 TIMES.
002890*--> FACTOR DE FRECUENCIA DE MANEJO, EN ORDEN L/A/H (X100)
002900 01  TABLA-MANEJO.
002910     02 FILLER       PIC X(09) VALUE '080100120'.
002920 01  F-MANEJO REDEFINES TABLA-MANEJO.
002930     02 FACTOR-MANEJO-TAB PIC 9(03) OCCURS 3 TIMES.
002940*--> SUBFACTOR DE CATEGORIA DE VEHICULO, EN ORDEN ECONOMY/
002950*    STANDARD/LUXURY (X100)
002960 01  TABLA-VEH-CATEG.
002970     02 FILLER       PIC X(09) VALUE '090100130'.
002980 01  F-VEH-CATEG REDEFINES TABLA-VEH-CATEG.
002990     02 FACTOR-CATEG     PIC 9(03) OCCURS 3 TIMES.
003000*--> SUBFACTOR DE VALOR DE VEHICULO, EN ORDEN L/M/H (X100)
003010 01  TABLA-VEH-VALOR.
003020     02 FILLER       PIC X(09) VALUE '080100130'.
003030 01  F-VEH-VALOR REDEFINES TABLA-VEH-VALOR.
003040     02 FACTOR-VEH-VALOR-TAB PIC 9(03) OCCURS 3 TIMES.
003050*--> SUBFACTOR DE PROPIEDAD DE VEHICULO, EN ORDEN OWN/FINANCE/
003060*    LEASE (X100)
003070 01  TABLA-VEH-PROP.
003080     02 FILLER       PIC X(09) VALUE '095100105'.
003090 01  F-VEH-PROP REDEFINES TABLA-VEH-PROP.
003100     02 FACTOR-PROP      PIC 9(03) OCCURS 3 TIMES.
003110*--> DIAS POR MES, EN TABLA DE DIAS-POR-MES, AJUSTADA PARA BISIESTO
003120*    EN 300-AJUSTA-DIA-FIN-MES
003130 01  WKS-TABLA-DIAS.
003140     02 FILLER       PIC X(24) VALUE '312831303130313130313031'.
003150 01  WKS-TABLA-DIAS-R REDEFINES WKS-TABLA-DIAS.
003160     02 WKS-DIA-FIN-MES      PIC 99 OCCURS 12 TIMES.
003170******************************************************************
003180 PROCEDURE DIVISION.
003190******************************************************************
003200*               S E C C I O N    P R I N C I P A L
003210******************************************************************
003220 000-MAIN SECTION.
003230     PERFORM APERTURA-ARCHIVOS
003240     PERFORM LEE-TLCTE1
003250     PERFORM PROCESA-COTIZACION UNTIL FIN-TLCTE1
003260     PERFORM ESTADISTICAS
003270     PERFORM CIERRA-ARCHIVOS
003280     STOP RUN.
003290 000-MAIN-E. EXIT.
003300
003310 APERTURA-ARCHIVOS SECTION.
003320     ACCEPT  WKS-FECHA-PROCESO  FROM SYSIN
003330     MOVE    'COTIZA1'          TO   PROGRAMA
003340     OPEN INPUT  TLCTE1
003350          OUTPUT TLCTS1 TLCTR1
003360     IF FS-TLCTE1 NOT EQUAL 0 AND 97
003370        MOVE 'OPEN'     TO    ACCION
003380        MOVE SPACES     TO    LLAVE
003390        MOVE 'TLCTE1'   TO    ARCHIVO
003400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003410                              FS-TLCTE1, FSE-TLCTE1
003420        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TLCTE1<<<"
003430                UPON CONSOLE
003440        STOP RUN
003450     END-IF
003460     IF FS-TLCTS1 NOT EQUAL 0 AND 97
003470        MOVE 'OPEN'     TO    ACCION
003480        MOVE SPACES     TO    LLAVE
003490        MOVE 'TLCTS1'   TO    ARCHIVO
003500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003510                              FS-TLCTS1, FSE-TLCTS1
003520        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TLCTS1<<<"
003530                UPON CONSOLE
003540        STOP RUN
003550     END-IF
003560     IF FS-TLCTR1 NOT EQUAL 0 AND 97
003570        MOVE 'OPEN'     TO    ACCION
003580        MOVE SPACES     TO    LLAVE
003590        MOVE 'TLCTR1'   TO    ARCHIVO
003600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
003610                              FS-TLCTR1, FSE-TLCTR1
003620        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO TLCTR1<<<"
003630                UPON CONSOLE
003640        STOP RUN
003650     END-IF
003660     PERFORM ENCABEZADO-REPORTE.
003670 APERTURA-ARCHIVOS-E. EXIT.
003680
003690 ENCABEZADO-REPORTE SECTION.
003700     MOVE SPACES              TO   REG-TLCTR1
003710     MOVE 'REPORTE DE CONTROL - COTIZADOR DE AUTOS'
003720                               TO   TLCR-ENC-TITULO
003730     MOVE 'FECHA:'             TO   TLCR-ENC-LIT-FECHA
003740     STRING WKS-ANIO-PROC  '-'  WKS-MES-PROC  '-'  WKS-DIA-PROC
003750            DELIMITED BY SIZE   INTO TLCR-ENC-FECHA
003760     WRITE REG-TLCTR1 AFTER ADVANCING TOP-OF-FORM.
003770 ENCABEZADO-REPORTE-E. EXIT.
003780
003790 LEE-TLCTE1 SECTION.
003800     READ TLCTE1
003810       AT END
003820          MOVE 1 TO WKS-FIN-TLCTE1
003830       NOT AT END
003840          ADD  1 TO WKS-LEIDOS
003850     END-READ.
003860 LEE-TLCTE1-E. EXIT.
003870
003880******************************************************************
003890*       S E C C I O N   D E   P R O C E S O   P O R   R E G I S T
003900******************************************************************
003910*--> SE INICIALIZA REG-TLCTS1 ANTES DE CADA SOLICITUD PARA QUE UN
003920*    RECHAZO NO SALGA ARRASTRANDO PRIMA, FACTORES NI LINEAS DE
003930*    COBERTURA/DESCUENTO DE LA SOLICITUD ANTERIOR (VER TICKET
003940*    BI-COT-0057)
003950 PROCESA-COTIZACION SECTION.
003960     INITIALIZE              REG-TLCTS1
003970     PERFORM VALIDA-SOLICITUD
003980     IF WKS-VALIDA-OK = 0
003990        PERFORM ARMA-COBERTURAS
004000        PERFORM CALCULA-FACTOR-EDAD
004010        PERFORM CALCULA-FACTOR-UBICACION
004020        PERFORM CALCULA-FACTOR-ESTADO-CIVIL
004030        PERFORM CALCULA-FACTOR-VEHICULO
004040        PERFORM CALCULA-FACTOR-MANEJO
004050        PERFORM PUBLICA-FACTORES
004060        PERFORM CALCULA-SUBTOTAL
004070        PERFORM CALCULA-DESCUENTOS
004080        PERFORM CALCULA-PRIMA-FINAL
004090        PERFORM ASIGNA-ID-COTIZACION
004100        PERFORM CALCULA-FECHA-VENCIMIENTO
004110     END-IF
004120     PERFORM ESCRIBE-TLCTS1
004130     PERFORM LEE-TLCTE1.
004140 PROCESA-COTIZACION-E. EXIT.
004150
004160******************************************************************
004170*            V A L I D A D O R   D E   S O L I C I T U D         *
004180*    EN CASCADA, LA PRIMERA REGLA QUE FALLA DEJA EL MOTIVO       *
004190******************************************************************
004200 VALIDA-SOLICITUD SECTION.
004210     MOVE 0      TO WKS-VALIDA-OK
004220     MOVE SPACES TO WKS-RAZON-RECHAZO
004230     PERFORM 010-VALIDA-CATEGORIA
004240     IF WKS-VALIDA-OK = 0
004250        PERFORM 020-VALIDA-COBERTURA
004260     END-IF
004270     IF WKS-VALIDA-OK = 0
004280        PERFORM 030-VALIDA-ESTADO-CIVIL
004290     END-IF
004300     IF WKS-VALIDA-OK = 0
004310        PERFORM 040-VALIDA-VIVIENDA
004320     END-IF
004330     IF WKS-VALIDA-OK = 0
004340        PERFORM 050-VALIDA-PROPIEDAD-VEH
004350     END-IF
004360     IF WKS-VALIDA-OK = 0
004370        PERFORM 060-VALIDA-CODIGOS
004380     END-IF
004390     IF WKS-VALIDA-OK = 0
004400        PERFORM 070-VALIDA-EDAD
004410     END-IF
004420     IF WKS-VALIDA-OK = 0
004430        PERFORM 080-VALIDA-ANIO-VEHIC
004440     END-IF
004450     IF WKS-VALIDA-OK = 0
004460        PERFORM 090-VALIDA-CP
004470     END-IF.
004480 VALIDA-SOLICITUD-E. EXIT.
004490
004500 010-VALIDA-CATEGORIA SECTION.
004510     MOVE TLCE-CATEGORIA-VEHIC TO WKS-CATEGORIA-CHK
004520     IF NOT CATEGORIA-OK
004530        MOVE 1 TO WKS-VALIDA-OK
004540        MOVE 'CATEGORIA DE VEHICULO INVALIDA' TO
004550             WKS-RAZON-RECHAZO
004560     END-IF.
004570 010-VALIDA-CATEGORIA-E. EXIT.
004580
004590 020-VALIDA-COBERTURA SECTION.
004600     MOVE TLCE-NIVEL-COBERTURA TO WKS-COBERTURA-CHK
004610     IF NOT COBERTURA-OK
004620        MOVE 1 TO WKS-VALIDA-OK
004630        MOVE 'NIVEL DE COBERTURA INVALIDO' TO
004640             WKS-RAZON-RECHAZO
004650     END-IF.
004660 020-VALIDA-COBERTURA-E. EXIT.
004670
004680 030-VALIDA-ESTADO-CIVIL SECTION.
004690     MOVE TLCE-ESTADO-CIVIL TO WKS-CIVIL-CHK
004700     IF NOT CIVIL-OK
004710        MOVE 1 TO WKS-VALIDA-OK
004720        MOVE 'ESTADO CIVIL INVALIDO' TO WKS-RAZON-RECHAZO
004730     END-IF.
004740 030-VALIDA-ESTADO-CIVIL-E. EXIT.
004750
004760 040-VALIDA-VIVIENDA SECTION.
004770     MOVE TLCE-TIPO-VIVIENDA TO WKS-VIVIENDA-CHK
004780     IF NOT VIVIENDA-OK
004790        MOVE 1 TO WKS-VALIDA-OK
004800        MOVE 'TIPO DE VIVIENDA INVALIDO' TO WKS-RAZON-RECHAZO
004810     END-IF.
004820 040-VALIDA-VIVIENDA-E. EXIT.
004830
004840 050-VALIDA-PROPIEDAD-VEH SECTION.
004850     MOVE TLCE-TIPO-PROPIEDAD-VEH TO WKS-PROP-VEH-CHK
004860     IF NOT PROP-VEH-OK
004870        MOVE 1 TO WKS-VALIDA-OK
004880        MOVE 'FORMA DE PROPIEDAD DE VEHICULO INVALIDA' TO
004890             WKS-RAZON-RECHAZO
004900     END-IF.
004910 050-VALIDA-PROPIEDAD-VEH-E. EXIT.
004920
004930 060-VALIDA-CODIGOS SECTION.
004940     MOVE TLCE-COD-VALOR-VEHIC  TO WKS-VALOR-VEH-CHK
004950     MOVE TLCE-COD-FREC-MANEJO TO WKS-FREC-MANEJO-CHK
004960     IF NOT VALOR-VEH-OK OR NOT FREC-MANEJO-OK
004970        MOVE 1 TO WKS-VALIDA-OK
004980        MOVE 'CODIGO VALOR O MANEJO INVALIDO' TO
004990             WKS-RAZON-RECHAZO
005000     END-IF.
005010 060-VALIDA-CODIGOS-E. EXIT.
005020
005030 070-VALIDA-EDAD SECTION.
005040     IF TLCE-EDAD-CONDUCTOR NOT NUMERIC
005050        MOVE 1 TO WKS-VALIDA-OK
005060        MOVE 'EDAD DEL CONDUCTOR FUERA DE RANGO' TO
005070             WKS-RAZON-RECHAZO
005080     ELSE
005090        MOVE TLCE-EDAD-CONDUCTOR TO WKS-EDAD-CHK
005100        IF NOT EDAD-OK
005110           MOVE 1 TO WKS-VALIDA-OK
005120           MOVE 'EDAD DEL CONDUCTOR FUERA DE RANGO' TO
005130                WKS-RAZON-RECHAZO
005140        END-IF
005150     END-IF.
005160 070-VALIDA-EDAD-E. EXIT.
005170
005180 080-VALIDA-ANIO-VEHIC SECTION.
005190     COMPUTE WKS-ANIO-MIN = WKS-ANIO-PROC - 20
005200     COMPUTE WKS-ANIO-MAX = WKS-ANIO-PROC + 1
005210     IF TLCE-ANIO-VEHICULO NOT NUMERIC
005220        OR TLCE-ANIO-VEHICULO < WKS-ANIO-MIN
005230        OR TLCE-ANIO-VEHICULO > WKS-ANIO-MAX
005240        MOVE 1 TO WKS-VALIDA-OK
005250        MOVE 'ANIO DEL VEHICULO FUERA DE RANGO' TO
005260             WKS-RAZON-RECHAZO
005270     END-IF.
005280 080-VALIDA-ANIO-VEHIC-E. EXIT.
005290
005300 090-VALIDA-CP SECTION.
005310     IF TLCE-CODIGO-POSTAL NOT NUMERIC
005320        MOVE 1 TO WKS-VALIDA-OK
005330        MOVE 'CODIGO POSTAL DEBE SER 5 DIGITOS' TO
005340             WKS-RAZON-RECHAZO
005350     END-IF.
005360 090-VALIDA-CP-E. EXIT.
005370
005380******************************************************************
005390*         A R M A D O   D E L   E S Q U E M A   D E               *
005400*                     C O B E R T U R A S                        *
005410******************************************************************
005420 ARMA-COBERTURAS SECTION.
005430     MOVE 0 TO WKS-PRIMA-BASE-AC
005440     MOVE 0 TO TLCS-NUM-COBERTURAS
005450     PERFORM 100-CALCULA-M-V-P
005460     PERFORM 110-COBERTURA-LESIONES
005470     PERFORM 120-COBERTURA-DANOS
005480     PERFORM 130-COBERTURA-UM-UIM
005490     IF TLCE-NIVEL-COBERTURA = 'STANDARD' OR
005500        TLCE-NIVEL-COBERTURA = 'PREMIUM'
005510        PERFORM 140-COBERTURA-RENTA
005520        PERFORM 150-COBERTURA-AMPLIA
005530        PERFORM 160-COBERTURA-COLISION
005540     END-IF
005550     MOVE WKS-PRIMA-BASE-AC TO TLCS-PRIMA-BASE.
005560 ARMA-COBERTURAS-E. EXIT.
005570
005580 100-CALCULA-M-V-P SECTION.
005590     EVALUATE TLCE-NIVEL-COBERTURA
005600        WHEN 'BASIC'    MOVE 1 TO WKS-IX-NIVEL
005610        WHEN 'STANDARD' MOVE 2 TO WKS-IX-NIVEL
005620        WHEN 'PREMIUM'  MOVE 3 TO WKS-IX-NIVEL
005630     END-EVALUATE
005640     EVALUATE TLCE-COD-VALOR-VEHIC
005650        WHEN 'L' MOVE 1 TO WKS-IX-VALOR
005660        WHEN 'M' MOVE 2 TO WKS-IX-VALOR
005670        WHEN 'H' MOVE 3 TO WKS-IX-VALOR
005680     END-EVALUATE
005690     COMPUTE WKS-M-C = NIVEL-M(WKS-IX-NIVEL) / 100
005700     COMPUTE WKS-V-C = VALOR-V(WKS-IX-VALOR) / 100
005710     IF TLCE-NIVEL-COBERTURA = 'PREMIUM'
005720        COMPUTE WKS-P-C = 1.2
005730     ELSE
005740        COMPUTE WKS-P-C = 1.0
005750     END-IF.
005760 100-CALCULA-M-V-P-E. EXIT.
005770
005780 110-COBERTURA-LESIONES SECTION.
005790     MOVE 'BODILY INJURY LIABILITY' TO WKS-NOMBRE-COB
005800     EVALUATE TLCE-NIVEL-COBERTURA
005810        WHEN 'BASIC'    MOVE '$15,000/$30,000'
005820                             TO WKS-LIMITE-COB
005830        WHEN 'STANDARD' MOVE '$50,000/$100,000'
005840                             TO WKS-LIMITE-COB
005850        WHEN 'PREMIUM'  MOVE '$100,000/$300,000'
005860                             TO WKS-LIMITE-COB
005870     END-EVALUATE
005880     COMPUTE WKS-PRIMA-COB ROUNDED = 250 * WKS-M-C
005890     PERFORM AGREGA-LINEA-COBERTURA.
005900 110-COBERTURA-LESIONES-E. EXIT.
005910
005920 120-COBERTURA-DANOS SECTION.
005930     MOVE 'PROPERTY DAMAGE LIABILITY' TO WKS-NOMBRE-COB
005940     EVALUATE TLCE-NIVEL-COBERTURA
005950        WHEN 'BASIC'    MOVE '$5,000'  TO WKS-LIMITE-COB
005960        WHEN 'STANDARD' MOVE '$25,000' TO WKS-LIMITE-COB
005970        WHEN 'PREMIUM'  MOVE '$50,000' TO WKS-LIMITE-COB
005980     END-EVALUATE
005990     COMPUTE WKS-PRIMA-COB ROUNDED = 150 * WKS-M-C
006000     PERFORM AGREGA-LINEA-COBERTURA.
006010 120-COBERTURA-DANOS-E. EXIT.
006020
006030 130-COBERTURA-UM-UIM SECTION.
006040     MOVE 'UNINSURED/UNDERINS MTR BI' TO WKS-NOMBRE-COB
006050     EVALUATE TLCE-NIVEL-COBERTURA
006060        WHEN 'BASIC'    MOVE '$15,000/$30,000'
006070                             TO WKS-LIMITE-COB
006080        WHEN 'STANDARD' MOVE '$50,000/$100,000'
006090                             TO WKS-LIMITE-COB
006100        WHEN 'PREMIUM'  MOVE '$100,000/$300,000'
006110                             TO WKS-LIMITE-COB
006120     END-EVALUATE
006130     COMPUTE WKS-PRIMA-COB ROUNDED = 100 * WKS-M-C
006140     PERFORM AGREGA-LINEA-COBERTURA.
006150 130-COBERTURA-UM-UIM-E. EXIT.
006160
006170 140-COBERTURA-RENTA SECTION.
006180     MOVE 'RENTAL CAR COVERAGE' TO WKS-NOMBRE-COB
006190     IF TLCE-NIVEL-COBERTURA = 'PREMIUM'
006200        MOVE '$30/DAY, $900 MAXIMUM' TO WKS-LIMITE-COB
006210     ELSE
006220        MOVE '$25/DAY, $750 MAXIMUM' TO WKS-LIMITE-COB
006230     END-IF
006240     COMPUTE WKS-PRIMA-COB ROUNDED = 50 * WKS-P-C
006250     PERFORM AGREGA-LINEA-COBERTURA.
006260 140-COBERTURA-RENTA-E. EXIT.
006270
006280 150-COBERTURA-AMPLIA SECTION.
006290     MOVE 'COMPREHENSIVE' TO WKS-NOMBRE-COB
006300     IF TLCE-NIVEL-COBERTURA = 'PREMIUM'
006310        MOVE '$250 DEDUCTIBLE' TO WKS-LIMITE-COB
006320     ELSE
006330        MOVE '$500 DEDUCTIBLE' TO WKS-LIMITE-COB
006340     END-IF
006350     COMPUTE WKS-PRIMA-COB ROUNDED = 200 * WKS-V-C * WKS-P-C
006360     PERFORM AGREGA-LINEA-COBERTURA.
006370 150-COBERTURA-AMPLIA-E. EXIT.
006380
006390 160-COBERTURA-COLISION SECTION.
006400     MOVE 'COLLISION' TO WKS-NOMBRE-COB
006410     IF TLCE-NIVEL-COBERTURA = 'PREMIUM'
006420        MOVE '$250 DEDUCTIBLE' TO WKS-LIMITE-COB
006430     ELSE
006440        MOVE '$500 DEDUCTIBLE' TO WKS-LIMITE-COB
006450     END-IF
006460     COMPUTE WKS-PRIMA-COB ROUNDED = 300 * WKS-V-C * WKS-P-C
006470     PERFORM AGREGA-LINEA-COBERTURA.
006480 160-COBERTURA-COLISION-E. EXIT.
006490
006500 AGREGA-LINEA-COBERTURA SECTION.
006510     ADD 1 TO TLCS-NUM-COBERTURAS
006520     SET  TLCS-IX-COB TO TLCS-NUM-COBERTURAS
006530     MOVE WKS-NOMBRE-COB TO TLCS-COB-NOMBRE(TLCS-IX-COB)
006540     MOVE WKS-LIMITE-COB TO TLCS-COB-LIMITE(TLCS-IX-COB)
006550     MOVE WKS-PRIMA-COB  TO TLCS-COB-PRIMA(TLCS-IX-COB)
006560     ADD  WKS-PRIMA-COB  TO WKS-PRIMA-BASE-AC.
006570 AGREGA-LINEA-COBERTURA-E. EXIT.
006580
006590******************************************************************
006600*               F A C T O R   P O R   E D A D                    *
006610******************************************************************
006620 CALCULA-FACTOR-EDAD SECTION.
006630     EVALUATE TRUE
006640        WHEN TLCE-EDAD-CONDUCTOR < 20
006650           COMPUTE WKS-FACTOR-EDAD-C = 2.00
006660        WHEN TLCE-EDAD-CONDUCTOR >= 20 AND
006670             TLCE-EDAD-CONDUCTOR <= 24
006680           COMPUTE WKS-FACTOR-EDAD-C = 1.50
006690        WHEN TLCE-EDAD-CONDUCTOR >= 25 AND
006700             TLCE-EDAD-CONDUCTOR <= 29
006710           COMPUTE WKS-FACTOR-EDAD-C = 1.20
006720        WHEN TLCE-EDAD-CONDUCTOR >= 30 AND
006730             TLCE-EDAD-CONDUCTOR <= 59
006740           COMPUTE WKS-FACTOR-EDAD-C = 1.00
006750        WHEN TLCE-EDAD-CONDUCTOR >= 60 AND
006760             TLCE-EDAD-CONDUCTOR <= 69
006770           COMPUTE WKS-FACTOR-EDAD-C = 1.10
006780        WHEN OTHER
006790           COMPUTE WKS-FACTOR-EDAD-C = 1.30
006800     END-EVALUATE.
006810 CALCULA-FACTOR-EDAD-E. EXIT.
006820
006830******************************************************************
006840*           F A C T O R   P O R   U B I C A C I O N               *
006850*    INDICE DE RIESGO = SUMA PONDERADA DE LOS DIGITOS DEL CODIGO *
006860*    POSTAL, MODULO 100 (VER TICKET 156390)                      *
006870******************************************************************
006880 CALCULA-FACTOR-UBICACION SECTION.
006890     MOVE TLCE-CODIGO-POSTAL TO WKS-CP-NUM
006900     COMPUTE WKS-AUX-RIESGO = (WKS-CP-D1 * 37) +
006910             (WKS-CP-D2 * 31) + (WKS-CP-D3 * 29) +
006920             (WKS-CP-D4 * 23) + (WKS-CP-D5 * 19) + 17
006930     DIVIDE WKS-AUX-RIESGO BY 100 GIVING WKS-COCIENTE
006940             REMAINDER WKS-RIESGO-INDICE
006950     COMPUTE WKS-FACTOR-UBIC-C =
006960             0.8 + (WKS-RIESGO-INDICE / 100) * 0.7.
006970 CALCULA-FACTOR-UBICACION-E. EXIT.
006980
006990******************************************************************
007000*            F A C T O R   P O R   E S T A D O   C I V I L        *
007010******************************************************************
007020 CALCULA-FACTOR-ESTADO-CIVIL SECTION.
007030     EVALUATE TLCE-ESTADO-CIVIL
007040        WHEN 'SINGLE'   MOVE 1 TO WKS-IX
007050        WHEN 'MARRIED'  MOVE 2 TO WKS-IX
007060        WHEN 'DIVORCED' MOVE 3 TO WKS-IX
007070        WHEN 'WIDOWED'  MOVE 4 TO WKS-IX
007080     END-EVALUATE
007090     COMPUTE WKS-FACTOR-CIVIL-C = FACTOR-CIVIL(WKS-IX) / 100.
007100 CALCULA-FACTOR-ESTADO-CIVIL-E. EXIT.
007110
007120******************************************************************
007130*    F A C T O R   D E   V E H I C U L O  (4 SUBFACTORES)        *
007140******************************************************************
007150 CALCULA-FACTOR-VEHICULO SECTION.
007160     PERFORM 200-FACTOR-VEH-CATEGORIA
007170     PERFORM 210-FACTOR-VEH-EDAD
007180     PERFORM 220-FACTOR-VEH-VALOR
007190     PERFORM 230-FACTOR-VEH-PROPIEDAD
007200     COMPUTE WKS-FACTOR-VEH-C =
007210             WKS-FACTOR-VEH-CATEG-C * WKS-FACTOR-VEH-EDAD-C *
007220             WKS-FACTOR-VEH-VALOR-C * WKS-FACTOR-VEH-PROP-C.
007230 CALCULA-FACTOR-VEHICULO-E. EXIT.
007240
007250 200-FACTOR-VEH-CATEGORIA SECTION.
007260     EVALUATE TLCE-CATEGORIA-VEHIC
007270        WHEN 'ECONOMY'  MOVE 1 TO WKS-IX
007280        WHEN 'STANDARD' MOVE 2 TO WKS-IX
007290        WHEN 'LUXURY'   MOVE 3 TO WKS-IX
007300     END-EVALUATE
007310     COMPUTE WKS-FACTOR-VEH-CATEG-C = FACTOR-CATEG(WKS-IX) / 100.
007320 200-FACTOR-VEH-CATEGORIA-E. EXIT.
007330
007340 210-FACTOR-VEH-EDAD SECTION.
007350     COMPUTE WKS-EDAD-VEHICULO = WKS-ANIO-PROC -
007360             TLCE-ANIO-VEHICULO
007370     COMPUTE WKS-FACTOR-VEH-EDAD-C = 1.20 -
007380             (0.03 * WKS-EDAD-VEHICULO)
007390     IF WKS-FACTOR-VEH-EDAD-C < 0.80
007400        MOVE 0.80 TO WKS-FACTOR-VEH-EDAD-C
007410     END-IF.
007420 210-FACTOR-VEH-EDAD-E. EXIT.
007430
007440 220-FACTOR-VEH-VALOR SECTION.
007450     EVALUATE TLCE-COD-VALOR-VEHIC
007460        WHEN 'L' MOVE 1 TO WKS-IX
007470        WHEN 'M' MOVE 2 TO WKS-IX
007480        WHEN 'H' MOVE 3 TO WKS-IX
007490     END-EVALUATE
007500     COMPUTE WKS-FACTOR-VEH-VALOR-C =
007510             FACTOR-VEH-VALOR-TAB(WKS-IX) / 100.
007520 220-FACTOR-VEH-VALOR-E. EXIT.
007530
007540 230-FACTOR-VEH-PROPIEDAD SECTION.
007550     EVALUATE TLCE-TIPO-PROPIEDAD-VEH
007560        WHEN 'OWN'     MOVE 1 TO WKS-IX
007570        WHEN 'FINANCE' MOVE 2 TO WKS-IX
007580        WHEN 'LEASE'   MOVE 3 TO WKS-IX
007590     END-EVALUATE
007600     COMPUTE WKS-FACTOR-VEH-PROP-C = FACTOR-PROP(WKS-IX) / 100.
007610 230-FACTOR-VEH-PROPIEDAD-E. EXIT.
007620
007630******************************************************************
007640*           F A C T O R   P O R   M A N E J O                    *
007650******************************************************************
007660 CALCULA-FACTOR-MANEJO SECTION.
007670     EVALUATE TLCE-COD-FREC-MANEJO
007680        WHEN 'L' MOVE 1 TO WKS-IX
007690        WHEN 'A' MOVE 2 TO WKS-IX
007700        WHEN 'H' MOVE 3 TO WKS-IX
007710     END-EVALUATE
007720     COMPUTE WKS-FACTOR-MANEJO-C =
007730             FACTOR-MANEJO-TAB(WKS-IX) / 100.
007740 CALCULA-FACTOR-MANEJO-E. EXIT.
007750
007760 PUBLICA-FACTORES SECTION.
007770     COMPUTE TLCS-FACTOR-EDAD         ROUNDED = WKS-FACTOR-EDAD-C
007780     COMPUTE TLCS-FACTOR-UBICACION    ROUNDED = WKS-FACTOR-UBIC-C
007790     COMPUTE TLCS-FACTOR-ESTADO-CIVIL ROUNDED = WKS-FACTOR-CIVIL-C
007800     COMPUTE TLCS-FACTOR-VEHICULO     ROUNDED = WKS-FACTOR-VEH-C
007810     COMPUTE TLCS-FACTOR-MANEJO       ROUNDED = WKS-FACTOR-MANEJO-C.
007820 PUBLICA-FACTORES-E. EXIT.
007830
007840******************************************************************
007850*  SUBTOTAL = PRIMA BASE POR LOS CINCO FACTORES ENCADENADOS       *
007860******************************************************************
007870 CALCULA-SUBTOTAL SECTION.
007880     COMPUTE WKS-SUBTOTAL-AC ROUNDED =
007890             WKS-PRIMA-BASE-AC * WKS-FACTOR-EDAD-C *
007900             WKS-FACTOR-UBIC-C * WKS-FACTOR-CIVIL-C *
007910             WKS-FACTOR-VEH-C  * WKS-FACTOR-MANEJO-C
007920     MOVE WKS-SUBTOTAL-AC TO TLCS-SUBTOTAL.
007930 CALCULA-SUBTOTAL-E. EXIT.
007940
007950******************************************************************
007960*          D E S C U E N T O S   P O R   E L E G I B I L I D A D  *
007970******************************************************************
007980 CALCULA-DESCUENTOS SECTION.
007990     MOVE 0 TO TLCS-NUM-DESCUENTOS
008000     MOVE 0 TO WKS-TOTAL-DESC-AC
008010     IF TLCE-TIPO-VIVIENDA = 'OWN'
008020        MOVE 'HOMEOWNER DISCOUNT' TO WKS-NOMBRE-DSC
008030        MOVE 75.00 TO WKS-MONTO-DSC
008040        PERFORM AGREGA-LINEA-DESCUENTO
008050     END-IF
008060     IF TLCE-ESTADO-CIVIL = 'MARRIED'
008070        MOVE 'MARRIED DRIVER DISCOUNT' TO WKS-NOMBRE-DSC
008080        MOVE 50.00 TO WKS-MONTO-DSC
008090        PERFORM AGREGA-LINEA-DESCUENTO
008100     END-IF
008110     IF TLCE-EDAD-CONDUCTOR >= 30 AND TLCE-EDAD-CONDUCTOR <= 65
008120        MOVE 'EXPERIENCED DRIVER DISCOUNT' TO WKS-NOMBRE-DSC
008130        MOVE 40.00 TO WKS-MONTO-DSC
008140        PERFORM AGREGA-LINEA-DESCUENTO
008150     END-IF
008160     IF TLCE-TIPO-VIVIENDA = 'OWN' AND
008170        TLCE-NIVEL-COBERTURA = 'PREMIUM'
008180        MOVE 'MULTI-POLICY DISCOUNT' TO WKS-NOMBRE-DSC
008190        MOVE 100.00 TO WKS-MONTO-DSC
008200        PERFORM AGREGA-LINEA-DESCUENTO
008210     END-IF
008220     IF WKS-EDAD-VEHICULO <= 3
008230        MOVE 'NEW VEHICLE DISCOUNT' TO WKS-NOMBRE-DSC
008240        MOVE 60.00 TO WKS-MONTO-DSC
008250        PERFORM AGREGA-LINEA-DESCUENTO
008260     END-IF
008270     IF TLCE-TIPO-PROPIEDAD-VEH = 'OWN'
008280        MOVE 'VEHICLE OWNER DISCOUNT' TO WKS-NOMBRE-DSC
008290        MOVE 30.00 TO WKS-MONTO-DSC
008300        PERFORM AGREGA-LINEA-DESCUENTO
008310     END-IF
008320     MOVE WKS-TOTAL-DESC-AC TO TLCS-TOTAL-DESCUENTOS.
008330 CALCULA-DESCUENTOS-E. EXIT.
008340
008350 AGREGA-LINEA-DESCUENTO SECTION.
008360     ADD  1 TO TLCS-NUM-DESCUENTOS
008370     SET  TLCS-IX-DSC TO TLCS-NUM-DESCUENTOS
008380     MOVE WKS-NOMBRE-DSC TO TLCD-NOMBRE(TLCS-IX-DSC)
008390     MOVE WKS-MONTO-DSC  TO TLCD-MONTO(TLCS-IX-DSC)
008400     ADD  WKS-MONTO-DSC  TO WKS-TOTAL-DESC-AC.
008410 AGREGA-LINEA-DESCUENTO-E. EXIT.
008420
008430******************************************************************
008440*   PRIMA FINAL = MAXIMO(Q50.00, SUBTOTAL - TOTAL DESCUENTOS)    *
008450******************************************************************
008460 CALCULA-PRIMA-FINAL SECTION.
008470     COMPUTE WKS-PRIMA-FINAL-AC ROUNDED =
008480             WKS-SUBTOTAL-AC - WKS-TOTAL-DESC-AC
008490     IF WKS-PRIMA-FINAL-AC < 50.00
008500        MOVE 50.00 TO WKS-PRIMA-FINAL-AC
008510     END-IF
008520     MOVE WKS-PRIMA-FINAL-AC TO TLCS-PRIMA-FINAL.
008530 CALCULA-PRIMA-FINAL-E. EXIT.
008540
008550******************************************************************
008560*   ID DE COTIZACION, FORMATO QM-AAAAMMDD-NNNN, NNNN CORRELATIVO *
008570*   DE CORRIDA INICIADO EN 1001 (VER TICKET 043177)              *
008580******************************************************************
008590 ASIGNA-ID-COTIZACION SECTION.
008600     MOVE WKS-SERIAL-COTIZACION TO WKS-SERIAL-DISPLAY
008610     STRING 'QM-' WKS-FECHA-PROCESO '-' WKS-SERIAL-DISPLAY
008620            DELIMITED BY SIZE INTO TLCS-ID-COTIZACION
008630     ADD 1 TO WKS-SERIAL-COTIZACION.
008640 ASIGNA-ID-COTIZACION-E. EXIT.
008650
008660******************************************************************
008670*   FECHA DE VENCIMIENTO = FECHA DE PROCESO + 30 DIAS CALENDARIO *
008680*   ARRASTRE MANUAL DE MES/ANIO SOBRE LA WKS-TABLA-DIAS            *
008690******************************************************************
008700 CALCULA-FECHA-VENCIMIENTO SECTION.
008710     MOVE WKS-ANIO-PROC TO WKS-ANIO-AUX
008720     MOVE WKS-MES-PROC  TO WKS-MES-AUX
008730     ADD  WKS-DIA-PROC  30 GIVING WKS-DIA-AUX
008740     PERFORM 300-AJUSTA-DIA-FIN-MES
008750     PERFORM 310-ARRASTRA-DIA-MES
008760         UNTIL WKS-DIA-AUX NOT > WKS-DIA-FIN-MES(WKS-MES-AUX)
008770     STRING WKS-ANIO-AUX '-' WKS-MES-AUX '-' WKS-DIA-AUX
008780            DELIMITED BY SIZE INTO TLCS-FECHA-VENCIMIENTO.
008790 CALCULA-FECHA-VENCIMIENTO-E. EXIT.
008800
008810 300-AJUSTA-DIA-FIN-MES SECTION.
008820     MOVE 28 TO WKS-DIA-FIN-MES(2)
008830     DIVIDE WKS-ANIO-AUX BY 4 GIVING WKS-COCIENTE
008840             REMAINDER WKS-RESIDUO
008850     IF WKS-RESIDUO = 0
008860        MOVE 29 TO WKS-DIA-FIN-MES(2)
008870        DIVIDE WKS-ANIO-AUX BY 100 GIVING WKS-COCIENTE
008880                REMAINDER WKS-RESIDUO
008890        IF WKS-RESIDUO = 0
008900           MOVE 28 TO WKS-DIA-FIN-MES(2)
008910           DIVIDE WKS-ANIO-AUX BY 400 GIVING WKS-COCIENTE
008920                   REMAINDER WKS-RESIDUO
008930           IF WKS-RESIDUO = 0
008940              MOVE 29 TO WKS-DIA-FIN-MES(2)
008950           END-IF
008960        END-IF
008970     END-IF.
008980 300-AJUSTA-DIA-FIN-MES-E. EXIT.
008990
009000 310-ARRASTRA-DIA-MES SECTION.
009010     SUBTRACT WKS-DIA-FIN-MES(WKS-MES-AUX) FROM WKS-DIA-AUX
009020     ADD 1 TO WKS-MES-AUX
009030     IF WKS-MES-AUX > 12
009040        MOVE 1 TO WKS-MES-AUX
009050        ADD  1 TO WKS-ANIO-AUX
009060        PERFORM 300-AJUSTA-DIA-FIN-MES
009070     END-IF.
009080 310-ARRASTRA-DIA-MES-E. EXIT.
009090
009100******************************************************************
009110*     E S C R I T U R A   D E L   R E S U L T A D O              *
009120******************************************************************
009130 ESCRIBE-TLCTS1 SECTION.
009140     MOVE TLCE-ID-SOLICITUD TO TLCS-ID-SOLICITUD
009150     IF WKS-VALIDA-OK = 0
009160        MOVE 'A' TO TLCS-ESTADO-COTIZACION
009170        MOVE SPACES TO TLCS-RAZON-RECHAZO
009180        ADD 1 TO WKS-ACEPTADOS
009190        ADD TLCS-PRIMA-FINAL      TO WKS-SUMA-PRIMAS-FINALES
009200        ADD TLCS-TOTAL-DESCUENTOS TO WKS-SUMA-DESCUENTOS
009210     ELSE
009220        MOVE 'R' TO TLCS-ESTADO-COTIZACION
009230        MOVE WKS-RAZON-RECHAZO TO TLCS-RAZON-RECHAZO
009240        MOVE SPACES TO TLCS-ID-COTIZACION
009250        MOVE SPACES TO TLCS-FECHA-VENCIMIENTO
009260        ADD 1 TO WKS-RECHAZADOS
009270     END-IF
009280     WRITE REG-TLCTS1
009290     IF FS-TLCTS1 NOT = 0
009300        DISPLAY 'ERROR AL GRABAR TLCTS1, STATUS: ' FS-TLCTS1
009310                ' SOLICITUD: ' TLCE-ID-SOLICITUD
009320     END-IF
009330     PERFORM ESCRIBE-DETALLE-REPORTE.
009340 ESCRIBE-TLCTS1-E. EXIT.
009350
009360 ESCRIBE-DETALLE-REPORTE SECTION.
009370     MOVE SPACES TO REG-TLCTR1
009380     MOVE TLCE-ID-SOLICITUD TO TLCR-DET-ID-SOLICITUD
009390     IF WKS-VALIDA-OK = 0
009400        MOVE TLCS-ID-COTIZACION      TO TLCR-DET-ID-O-RAZON
009410        MOVE TLCE-NIVEL-COBERTURA    TO TLCR-DET-NIVEL-COB
009420        MOVE TLCS-PRIMA-BASE         TO TLCR-DET-PRIMA-BASE
009430        MOVE TLCS-SUBTOTAL           TO TLCR-DET-SUBTOTAL
009440        MOVE TLCS-TOTAL-DESCUENTOS   TO TLCR-DET-TOT-DESCUENTOS
009450        MOVE TLCS-PRIMA-FINAL        TO TLCR-DET-PRIMA-FINAL
009460     ELSE
009470        MOVE WKS-RAZON-RECHAZO       TO TLCR-DET-ID-O-RAZON
009480     END-IF
009490     WRITE REG-TLCTR1
009500     IF FS-TLCTR1 NOT = 0
009510        DISPLAY 'ERROR AL GRABAR TLCTR1, STATUS: ' FS-TLCTR1
009520     END-IF.
009530 ESCRIBE-DETALLE-REPORTE-E. EXIT.
009540
009550******************************************************************
009560*     T O T A L E S   D E   C O R R I D A   Y   C I E R R E       *
009570******************************************************************
009580 ESTADISTICAS SECTION.
009590     PERFORM 400-ESCRIBE-TOTAL-LEIDOS
009600     PERFORM 410-ESCRIBE-TOTAL-ACEPTADOS
009610     PERFORM 420-ESCRIBE-TOTAL-RECHAZADOS
009620     PERFORM 430-ESCRIBE-TOTAL-PRIMAS
009630     PERFORM 440-ESCRIBE-TOTAL-DESCUENTOS
009640     DISPLAY '******************************************'
009650     MOVE WKS-LEIDOS     TO WKS-MASCARA
009660     DISPLAY 'SOLICITUDES LEIDAS:           ' WKS-MASCARA
009670     MOVE WKS-ACEPTADOS  TO WKS-MASCARA
009680     DISPLAY 'COTIZACIONES ACEPTADAS:       ' WKS-MASCARA
009690     MOVE WKS-RECHAZADOS TO WKS-MASCARA
009700     DISPLAY 'SOLICITUDES RECHAZADAS:       ' WKS-MASCARA
009710     MOVE WKS-SUMA-PRIMAS-FINALES TO WKS-MASK
009720     DISPLAY 'SUMA DE PRIMAS FINALES:       ' WKS-MASK
009730     MOVE WKS-SUMA-DESCUENTOS     TO WKS-MASK
009740     DISPLAY 'SUMA DE DESCUENTOS OTORGADOS: ' WKS-MASK
009750     DISPLAY '******************************************'.
009760 ESTADISTICAS-E. EXIT.
009770
009780 400-ESCRIBE-TOTAL-LEIDOS SECTION.
009790     MOVE SPACES TO REG-TLCTR1
009800     MOVE 'SOLICITUDES LEIDAS' TO TLCR-TOT-LITERAL
009810     MOVE WKS-LEIDOS TO TLCR-TOT-VALOR-N
009820     WRITE REG-TLCTR1.
009830 400-ESCRIBE-TOTAL-LEIDOS-E. EXIT.
009840
009850 410-ESCRIBE-TOTAL-ACEPTADOS SECTION.
009860     MOVE SPACES TO REG-TLCTR1
009870     MOVE 'COTIZACIONES ACEPTADAS' TO TLCR-TOT-LITERAL
009880     MOVE WKS-ACEPTADOS TO TLCR-TOT-VALOR-N
009890     WRITE REG-TLCTR1.
009900 410-ESCRIBE-TOTAL-ACEPTADOS-E. EXIT.
009910
009920 420-ESCRIBE-TOTAL-RECHAZADOS SECTION.
009930     MOVE SPACES TO REG-TLCTR1
009940     MOVE 'SOLICITUDES RECHAZADAS' TO TLCR-TOT-LITERAL
009950     MOVE WKS-RECHAZADOS TO TLCR-TOT-VALOR-N
009960     WRITE REG-TLCTR1.
009970 420-ESCRIBE-TOTAL-RECHAZADOS-E. EXIT.
009980
009990 430-ESCRIBE-TOTAL-PRIMAS SECTION.
010000     MOVE SPACES TO REG-TLCTR1
010010     MOVE 'SUMA DE PRIMAS FINALES' TO TLCR-TOT-LITERAL
010020     MOVE WKS-SUMA-PRIMAS-FINALES TO TLCR-TOT-VALOR-M
010030     WRITE REG-TLCTR1.
010040 430-ESCRIBE-TOTAL-PRIMAS-E. EXIT.
010050
010060 440-ESCRIBE-TOTAL-DESCUENTOS SECTION.
010070     MOVE SPACES TO REG-TLCTR1
010080     MOVE 'SUMA DE DESCUENTOS OTORGADOS' TO TLCR-TOT-LITERAL
010090     MOVE WKS-SUMA-DESCUENTOS TO TLCR-TOT-VALOR-M
010100     WRITE REG-TLCTR1.
010110 440-ESCRIBE-TOTAL-DESCUENTOS-E. EXIT.
010120
010130 CIERRA-ARCHIVOS SECTION.
010140     CLOSE TLCTE1
010150           TLCTS1
010160           TLCTR1.
010170 CIERRA-ARCHIVOS-E. EXIT.
