000100******************************************************************
000200*    TLCTS1    -  LAYOUT DE SALIDA COTIZACIONES DE AUTOS         *
000300*    APLICACION : SEGUROS AUTOS - COTIZADOR                       *
000400*    ARCHIVO    : TLCTS1 (COTIZACIONES EMITIDAS Y RECHAZADAS)     *
000500*    NOTA       : UN REGISTRO POR SOLICITUD DE TLCTE1, YA SEA     *
000600*                 ACEPTADA (A) O RECHAZADA (R). EN RECHAZO SOLO   *
000700*                 LLEVAN DATOS EL ENCABEZADO Y TLCS-RAZON-RECHAZO *
000800*    05/2024 EFM TICKET BI-COT-0041: AGREGADOS BLOQUES DE         *
000900*                 COBERTURAS Y DESCUENTOS Y SUS CONTADORES        *
001000******************************************************************
001100 01  REG-TLCTS1.
001200*--> REFERENCIA DE LA SOLICITUD, SE REGRESA IGUAL A TLCE-ID-SOLIC *
001300     05  TLCS-ID-SOLICITUD          PIC X(08).
001400*--> IDENTIFICADOR DE COTIZACION, FORMATO QM-AAAAMMDD-NNNN        *
001500*    NNNN ES CORRELATIVO DE CORRIDA, VER ASIGNA-ID-COTIZACION     *
001600     05  TLCS-ID-COTIZACION         PIC X(17).
001700*--> ESTADO DE LA COTIZACION                                     *
001800     05  TLCS-ESTADO-COTIZACION     PIC X(01).
001900         88  TLCS-COT-ACEPTADA           VALUE 'A'.
002000         88  TLCS-COT-RECHAZADA          VALUE 'R'.
002100*--> MOTIVO DE RECHAZO, EN BLANCO CUANDO LA COTIZACION SE ACEPTA  *
002200     05  TLCS-RAZON-RECHAZO         PIC X(40).
002300*--> PRIMA BASE, SUMA DE LAS LINEAS DE COBERTURA ANTES DE FACTORES*
002400     05  TLCS-PRIMA-BASE            PIC S9(5)V99.
002500*--> FACTORES DE AJUSTE DE RIESGO, PUBLICADOS A 2 DECIMALES       *
002600*    (SE CALCULAN INTERNAMENTE A MAYOR PRECISION, VER WKS-FACTOR-)*
002700     05  TLCS-FACTOR-EDAD           PIC 9V99.
002800     05  TLCS-FACTOR-UBICACION      PIC 9V99.
002900     05  TLCS-FACTOR-ESTADO-CIVIL   PIC 9V99.
003000     05  TLCS-FACTOR-VEHICULO       PIC 9V99.
003100     05  TLCS-FACTOR-MANEJO         PIC 9V99.
003200*--> SUBTOTAL = PRIMA BASE POR LOS CINCO FACTORES ENCADENADOS     *
003300     05  TLCS-SUBTOTAL              PIC S9(7)V99.
003400*--> SUMA DE LOS DESCUENTOS APLICADOS                            *
003500     05  TLCS-TOTAL-DESCUENTOS      PIC S9(5)V99.
003600*--> PRIMA FINAL = MAXIMO(50.00, SUBTOTAL - TOTAL DESCUENTOS)     *
003700     05  TLCS-PRIMA-FINAL           PIC S9(7)V99.
003800*--> FECHA DE VENCIMIENTO DE LA COTIZACION, FECHA PROCESO + 30    *
003900*    DIAS CALENDARIO, FORMATO AAAA-MM-DD                          *
004000     05  TLCS-FECHA-VENCIMIENTO     PIC X(10).
004010*--> VISTA ALTERNA DE LA MISMA FECHA, PARA REPORTES Y VALIDACIONES*
004020*    QUE NECESITAN EL ANIO/MES/DIA POR SEPARADO                   *
004030     05  TLCS-FECHA-VENCE-R REDEFINES TLCS-FECHA-VENCIMIENTO.
004040         10  TLCS-VENCE-ANIO        PIC X(04).
004050         10  FILLER                 PIC X(01).
004060         10  TLCS-VENCE-MES         PIC X(02).
004070         10  FILLER                 PIC X(01).
004080         10  TLCS-VENCE-DIA         PIC X(02).
004100*--> BLOQUE DE LINEAS DE COBERTURA, HASTA 6 POR COTIZACION        *
004200     05  TLCS-NUM-COBERTURAS        PIC 9(01).
004300     05  TLCS-DET-COBERTURA OCCURS 6 TIMES
004400                            INDEXED BY TLCS-IX-COB.
004500         10  TLCS-COB-NOMBRE        PIC X(30).
004600         10  TLCS-COB-LIMITE        PIC X(25).
004700         10  TLCS-COB-PRIMA         PIC S9(5)V99.
004800*--> BLOQUE DE LINEAS DE DESCUENTO, HASTA 6 POR COTIZACION        *
004900     05  TLCS-NUM-DESCUENTOS        PIC 9(01).
005000     05  TLCS-DET-DESCUENTO OCCURS 6 TIMES
005100                            INDEXED BY TLCS-IX-DSC.
005200         10  TLCD-NOMBRE            PIC X(30).
005300         10  TLCD-MONTO             PIC S9(5)V99.
005400*--> RESERVA PARA CAMPOS FUTUROS, NO SE USA AL 05/2024             *
005500     05  FILLER                     PIC X(40).
